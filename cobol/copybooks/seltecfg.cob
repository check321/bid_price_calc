000100* SELECT CLAUSE FOR TE SCHEME CONFIGURATION FILE, LINE SEQUENTIAL.
000200* 18/11/25 VBC - CREATED.
000300*
000400     SELECT  TE-CFG-FILE    ASSIGN      "TECFG"
000500                            ORGANIZATION LINE SEQUENTIAL
000600                            STATUS       TE-CFG-STATUS.
000700*
