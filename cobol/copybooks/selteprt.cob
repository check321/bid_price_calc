000100* SELECT CLAUSE FOR TE PRINT FILE - EVALUATION REPORT, 80 COL.
000200* 19/11/25 VBC - CREATED.
000300*
000400     SELECT  PRINT-FILE     ASSIGN      "TEPRT"
000500                            ORGANIZATION LINE SEQUENTIAL
000600                            STATUS       PRINT-STATUS.
000700*
