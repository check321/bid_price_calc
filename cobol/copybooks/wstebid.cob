000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR TE BID FILE.                            *
000400*     ONE SUBMITTED BID PRICE PER RECORD, INPUT ORDER             *
000500*     PRESERVED.                                                 *
000600*                                                                *
000700******************************************************************
000800*  FILE SIZE 20 BYTES.  LINE SEQUENTIAL.
000900*
001000* 18/11/25 VBC - CREATED.
001100*
001200* TE-BID-PRICE MUST BE NUMERIC AND NOT NEGATIVE - CHECKED ON
001300*  READ BY TE200 PARA AA012-READ-BIDS.
001400*
001500 01  TE-BID-RECORD.
001600     03  TE-BID-PRICE        PIC 9(9)V99.
001700     03  FILLER              PIC X(9).
001800*
