000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR TE PARAMETER CARD FILE.                  *
000400*     FREE FORMAT - ONE OR MORE LINES OF BLANK SEPARATED          *
000500*     BID PRICES, CARRIED OVER FROM THE OPERATOR SCREEN /         *
000600*     JCL PARM CARD.                                              *
000700*                                                                *
000800******************************************************************
000900*  FILE SIZE 80 BYTES.  LINE SEQUENTIAL.
001000*
001100* 20/11/25 VBC - CREATED.
001200*
001300* EACH TOKEN ON THE LINE MUST PARSE AS A NUMBER - RULE 10 - SEE
001400*  TE100 PARA AA010-PARSE-PRICES.
001500*
001600 01  TE-PRM-RECORD.
001700     03  TE-PRM-LINE         PIC X(80).
001800*
