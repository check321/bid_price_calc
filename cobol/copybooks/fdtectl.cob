000100* FD FOR TE CONTROL FILE.
000200* 18/11/25 VBC - CREATED.
000300*
000400 FD  TE-CTL-FILE.
000500 COPY "WSTECTL.COB".
000600*
