000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR TE SCHEME FILE.                         *
000400*     (BID EVALUATION SCHEME PARAMETERS.)                        *
000500*     ONE RECORD PER EVALUATION SCHEME.                          *
000600*                                                                *
000700******************************************************************
000800*  FILE SIZE 40 BYTES.  LINE SEQUENTIAL, ONE SCHEME PER LINE.
000900*
001000*  SCHEME SELECTED PER BID IS CARRIED TO THE EVALUATED ITEM BY
001100*   NAME - SEE TE-ITM-CFG-NAME IN WSTERES.COB.
001200*
001300* 18/11/25 VBC - CREATED, TAKEN FROM SHAPE OF WSPYPAY.COB.
001400* 20/11/25 VBC -    .01 WIDENED CFG-NAME FROM 15 TO 20 TO MATCH
001500*                       TE-ITM.
001600*
001700* DEFAULTS WHEN A FIELD IS ABSENT (ALL SPACES / NON NUMERIC) -
001800*  NAME = "DEFAULT", FLOAT-A = 0.0000, WEIGHT-B = 1.0000,
001900*  FLOAT-C3 = 0.0000.  SEE TE900 PARAS BB024/BB025.
002000*
002100 01  TE-CFG-RECORD.
002200     03  TE-CFG-NAME         PIC X(20).
002300     03  TE-CFG-FLOAT-A      PIC S9V9(4)
002400                              SIGN LEADING SEPARATE.
002500     03  TE-CFG-WEIGHT-B     PIC S9V9(4)
002600                              SIGN LEADING SEPARATE.
002700     03  TE-CFG-FLOAT-C3     PIC S9V9(4)
002800                              SIGN LEADING SEPARATE.
002900     03  FILLER              PIC X(2).
003000*
