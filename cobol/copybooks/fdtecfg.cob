000100* FD FOR TE SCHEME CONFIGURATION FILE.
000200* 18/11/25 VBC - CREATED.
000300*
000400 FD  TE-CFG-FILE.
000500 COPY "WSTECFG.COB".
000600*
