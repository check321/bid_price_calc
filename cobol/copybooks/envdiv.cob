000100******************************************************************
000200*                                                                *
000300*  SHOP WIDE ENVIRONMENT DIVISION SETUP.                         *
000400*    COPY'D INTO EVERY ACAS / TE PROGRAM.                        *
000500*                                                                *
000600******************************************************************
000700*
000800* 18/11/11 VBC - ADDED UPSI SWITCHES FOR BATCH RE-RUN CONTROL.
000900* 15/01/17 VBC -    .01 TIDY UP FOR RDB PROCESSING BUILDS.
001000* 08/09/98 VBC -    .02 Y2K REVIEW - NO 2 DIGIT YEAR FIELDS HERE.
001100*
001200 CONFIGURATION          SECTION.
001300*----------------------------------
001400 SOURCE-COMPUTER.       IBM-PC.
001500 OBJECT-COMPUTER.       IBM-PC.
001600 SPECIAL-NAMES.
001700     C01                 IS TOP-OF-FORM
001800     CLASS ALPHA-CLASS   IS "A" THRU "Z"
001900     CLASS NUMERIC-CLASS IS "0" THRU "9"
002000     UPSI-0              ON  STATUS  IS  UPSI-0-ON
002100                         OFF STATUS  IS  UPSI-0-OFF.
002200*
