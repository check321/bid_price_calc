000100******************************************************************
000200*                                                                *
000300*  LINKAGE AREA FOR TE900  (SCHEME LOAD).                        *
000400*   PASSED BY TE200 & TE100 ON THE CALL.                         *
000500*                                                                *
000600******************************************************************
000700* TE900-FUNCTION CODES, SAME IDEA AS WS-PROCESS-FUNC IN
000800*  WSCALL.COB :
000900*    "L" = LOAD CONTROL PRICE & SCHEME TABLE FROM FILE.
001000*    "W" = WRITE SCHEME TABLE BACK OUT (ROUND TRIP PERSISTENCE).
001100*    "C" = CLEAR THE RESULTS STORE RESET FLAG ON TECTL ONCE
001200*          TE200 HAS ACTED ON IT - SEE BB014-CLEAR-RESET.
001300*
001400* 19/11/25 VBC - CREATED.
001500* 21/08/05 MJK -    .01 ADDED TE900-RESET-FLAG & FUNCTION "C" -
001600*                       WIRES TE-CTL-RESET-FLAG (WSTECTL.COB)
001700*                       THROUGH TO TE200 SO THE RESULTS STORE
001800*                       CAN BE RESET TO EMPTY ON REQUEST.
001900*
002000 01  TE900-WS.
002100     03  TE900-FUNCTION       PIC X.
002200     03  TE900-RETURN-CODE    PIC 99.
002300     03  TE900-STANDARD-PRICE PIC 9(9)V99.
002400     03  TE900-RESET-FLAG     PIC X.
002500     03  TE900-CFG-COUNT      BINARY-SHORT UNSIGNED.
002600     03  TE900-CFG-TABLE OCCURS 50 TIMES
002700                         INDEXED BY TE900-IX.
002800         05  TE900-CFG-NAME     PIC X(20).
002900         05  TE900-CFG-FLOAT-A  PIC S9V9(4)
003000                                 SIGN LEADING SEPARATE.
003100         05  TE900-CFG-WEIGHT-B PIC S9V9(4)
003200                                 SIGN LEADING SEPARATE.
003300         05  TE900-CFG-FLOAT-C3 PIC S9V9(4)
003400                                 SIGN LEADING SEPARATE.
003500*
