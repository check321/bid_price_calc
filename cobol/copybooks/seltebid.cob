000100* SELECT CLAUSE FOR TE BID FILE, LINE SEQUENTIAL, INPUT ORDER
000200*  PRESERVED.
000300* 18/11/25 VBC - CREATED.
000400*
000500     SELECT  TE-BID-FILE    ASSIGN      "TEBID"
000600                            ORGANIZATION LINE SEQUENTIAL
000700                            STATUS       TE-BID-STATUS.
000800*
