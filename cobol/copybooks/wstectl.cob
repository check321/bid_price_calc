000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR TE CONTROL FILE.                        *
000400*     (STANDARD / CONTROL PRICE & RESET SWITCH FOR THE           *
000500*      TENDER RUN.)  USES RRN = 1.                                *
000600*                                                                *
000700******************************************************************
000800*  FILE SIZE 12 BYTES PADDED TO 80 BY FILLER.
000900*
001000* 18/11/25 VBC - CREATED.
001100* 21/11/25 VBC -    .01 ADDED TE-CTL-LAST-RUN-NO, TE-CTL-LAST-RUN
001200*                       -DATE FOR THE RESULTS STORE APPEND
001300*                       COUNTERS.
001400* 19/07/02 VBC -    .02 ADDED TE-CTL-RESET-FLAG FOR THE SCHEME
001500*                       MAINTENANCE SCREEN'S "EMPTY RESULTS
001600*                       STORE" OPTION.
001700* 21/08/05 MJK -    .03 TE-CTL-LAST-RUN-NO/-DATE WERE NEVER READ
001800*                       OR WRITTEN BY ANY PROGRAM IN THE SUB-
001900*                       SYSTEM - DROPPED, FOLDED INTO FILLER.
002000*                       TE-CTL-RESET-FLAG IS NOW PROPERLY WIRED -
002100*                       TE900 BB010-LOAD-CONTROL PASSES IT OUT TO
002200*                       TE200, WHICH ACTS ON IT IN AA070-WRITE-
002300*                       RESULTS AND CALLS TE900 BB014-CLEAR-RESET
002400*                       TO CLEAR IT AFTERWARDS - SEE WSTE900.COB.
002500*
002600* STANDARD-PRICE DEFAULTS TO 5385.00 WHEN THE RECORD IS MISSING
002700*  OR CANNOT BE READ - SEE TE900 PARA BB010-LOAD-CONTROL.
002800*
002900 01  TE-CTL-RECORD.
003000     03  TE-CTL-STANDARD-PRICE  PIC 9(9)V99.
003100     03  TE-CTL-RESET-FLAG      PIC X.
003200     03  FILLER                 PIC X(68).
003300*
