000100* FD FOR TE RESULTS STORE.
000200* 19/11/25 VBC - CREATED.
000300*
000400 FD  TE-RES-FILE.
000500 COPY "WSTERES.COB".
000600*
