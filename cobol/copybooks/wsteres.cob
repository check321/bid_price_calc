000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR TE RESULTS STORE.                       *
000400*     APPEND ONLY - ONE RUN SUMMARY RECORD FOLLOWED BY ITS        *
000500*     SORTED EVALUATED ITEM RECORDS.  TE-RES-TYPE TELLS           *
000600*     WHICH VIEW A RECORD ON THE FILE IS.                        *
000700*                                                                *
000800******************************************************************
000900*  FILE SIZE 80 BYTES.  LINE SEQUENTIAL, OPEN EXTEND TO APPEND.
001000*
001100* 19/11/25 VBC - CREATED.
001200* 22/11/25 VBC -    .01 SPLIT ITEM/SUMMARY AS REDEFINES OF ONE
001300*                       80 BYTE RECORD SO BOTH FIT ON THE ONE
001400*                       RESULTS FILE - SAME IDEA AS THE PR1/PR2
001500*                       BLOCKS IN WSPYPARAM1.COB.
001600*
001700 01  TE-RES-RECORD.
001800     03  TE-RES-TYPE         PIC X.
001900     03  TE-RES-DATA         PIC X(79).
002000*
002100 01  TE-RES-SUMMARY-VIEW REDEFINES TE-RES-RECORD.
002200     03  FILLER              PIC X.
002300     03  TE-RUN-TIMESTAMP    PIC X(19).
002400     03  TE-RUN-AVG-PRICE    PIC 9(9)V99.
002500     03  TE-RUN-BID-COUNT    PIC 9(3).
002600     03  FILLER              PIC X(46).
002700*
002800 01  TE-RES-ITEM-VIEW REDEFINES TE-RES-RECORD.
002900     03  FILLER              PIC X.
003000     03  TE-ITM-PRICE        PIC 9(9)V99.
003100     03  TE-ITM-FLOAT-RATE   PIC S9V9(4)
003200                              SIGN LEADING SEPARATE.
003300     03  TE-ITM-CFG-NAME     PIC X(20).
003400     03  TE-ITM-FINAL-A      PIC S9V9(4)
003500                              SIGN LEADING SEPARATE.
003600     03  TE-ITM-BENCHMARK    PIC 9(9)V99.
003700     03  TE-ITM-SCORE        PIC 9(3)V99.
003800     03  FILLER              PIC X(19).
003900*
