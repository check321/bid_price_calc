000100* FD FOR TE PARAMETER CARD FILE.
000200* 20/11/25 VBC - CREATED.
000300*
000400 FD  TE-PRM-FILE.
000500 COPY "WSTEPRM.COB".
000600*
