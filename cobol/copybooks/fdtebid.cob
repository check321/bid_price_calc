000100* FD FOR TE BID FILE.
000200* 18/11/25 VBC - CREATED.
000300*
000400 FD  TE-BID-FILE.
000500 COPY "WSTEBID.COB".
000600*
