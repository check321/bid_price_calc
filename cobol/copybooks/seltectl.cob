000100* SELECT CLAUSE FOR TE CONTROL FILE - RRN = 1, LINE SEQUENTIAL.
000200* 18/11/25 VBC - CREATED.
000300*
000400     SELECT  TE-CTL-FILE    ASSIGN      "TECTL"
000500                            ORGANIZATION LINE SEQUENTIAL
000600                            STATUS       TE-CTL-STATUS.
000700*
