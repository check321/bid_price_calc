000100* SELECT CLAUSE FOR TE RESULTS STORE - APPEND ONLY, RESETTABLE.
000200* 19/11/25 VBC - CREATED.
000300*
000400     SELECT  TE-RES-FILE    ASSIGN      "TERES"
000500                            ORGANIZATION LINE SEQUENTIAL
000600                            STATUS       TE-RES-STATUS.
000700*
