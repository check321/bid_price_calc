000100* SELECT CLAUSE FOR TE PARAMETER CARD FILE, LINE SEQUENTIAL.
000200* 20/11/25 VBC - CREATED.
000300*
000400     SELECT  TE-PRM-FILE    ASSIGN      "TEPARM"
000500                            ORGANIZATION LINE SEQUENTIAL
000600                            STATUS       TE-PRM-STATUS.
000700*
