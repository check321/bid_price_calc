000100******************************************************************
000200*                                                                *
000300*  LINKAGE AREA FOR TE200  (MAIN EVALUATION ENGINE).              *
000400*   PASSED BY TE100 ON THE CALL.                                 *
000500*                                                                *
000600******************************************************************
000700* TE200-RETURN-CODE -
000800*    00 = RUN COMPLETED, REPORT PRINTED, RESULTS STORE UPDATED.
000900*    01 = SCHEME TABLE EMPTY - RUN ABORTED.
001000*    02 = NO BID RECORDS ON TEBID - RUN ABORTED.
001100*    03 = A BID RECORD WAS NOT NUMERIC OR WAS NEGATIVE.
001200*
001300* 19/11/25 VBC - CREATED.
001400*
001500 01  TE200-WS.
001600     03  TE200-RETURN-CODE   PIC 99.
001700     03  FILLER              PIC X(8).
001800*
