000100*****************************************************************       
000200*                                                                *      
000300*            TENDER EVALUATION - BATCH DRIVER / FORMATTER       *       
000400*                                                                *      
000500*****************************************************************       
000600*                                                                       
000700 IDENTIFICATION          DIVISION.                                      
000800*================================                                       
000900*                                                                       
001000      PROGRAM-ID.        TE100.                                         
001100*                                                                       
001200     AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.              
001300*                                                                       
001400     INSTALLATION.       APPLEWOOD COMPUTERS.                           
001500*                                                                       
001600     DATE-WRITTEN.       29/04/85.                                      
001700*                                                                       
001800     DATE-COMPILED.                                                     
001900*                                                                       
002000     SECURITY.           COPYRIGHT (C) 1985-2003 & LATER,               
002100*                         VINCENT BRYAN COEN.                           
002200*                         DISTRIBUTED UNDER THE GNU GENERAL             
002300*                         PUBLIC LICENSE.  SEE THE FILE COPYING         
002400*                         FOR DETAILS.                                  
002500*                                                                       
002600*    REMARKS.            STANDALONE BATCH ENTRY POINT FOR THE           
002700*                         TENDER EVALUATION SUB-SYSTEM.  READS          
002800*                         THE PARAMETER CARD FILE OF BLANK              
002900*                         SEPARATED BID PRICES, VALIDATES EVERY         
003000*                         PRICE TOKEN, LOADS THE BID FILE AND           
003100*                         CALLS TE200 TO RATE AND REPORT THE RUN.       
003200*                         RUN AS A STAND ALONE JOB STEP - THIS          
003300*                         MODULE IS NOT CHAINED FROM THE                
003400*                         APPLEWOOD MENU.                               
003500*                                                                       
003600*    CALLED MODULES.     TE200 (MAIN EVALUATION ENGINE).                
003700*                                                                       
003800*    FILES USED.                                                        
003900*                         TEPARM.  PRICE PARAMETER CARDS.               
004000*                         TEBID.   SUBMITTED BID PRICES (BUILT).        
004100*                                                                       
004200*    ERROR MESSAGES USED.                                               
004300*                         TE201 - TE205.                                
004400*                                                                       
004500* CHANGES:                                                              
004600* 29/04/85 VBC - 1.0.00 CREATED.                                        
004700* 17/06/87 VBC -    .01 SPLIT OUT OF TE200 SO THE RATING ENGINE         
004800*                       COULD BE CALLED FROM THE MONTH END SUITE        
004900*                       AS WELL AS THE OPERATOR MENU.                   
005000* 12/12/90 DWT -    .02 PRICE TOKEN MAY NOW CARRY A DECIMAL             
005100*                       POINT - FORMERLY WHOLE PENCE ONLY.              
005200* 03/09/98 VBC -    .03 Y2K REVIEW - NO DATE FIELDS HELD IN THIS        
005300*                       MODULE.  NO CHANGE REQUIRED.                    
005400* 25/11/01 MJK -    .04 ERROR TEXT NOW MATCHES THE WORDING USED         
005500*                       BY THE ENGINE ITSELF (TE101-TE105) SO THE       
005600*                       OPERATOR LOG READS CONSISTENTLY.                
005700* 09/08/03 VBC -    .05 UPGRADED TOKEN SCAN TO USE REFERENCE            
005800*                       MODIFICATION NOW THE SHOP STANDARD              
005900*                       COMPILER SUPPORTS COBOL 85 THROUGHOUT.          
006000* 20/08/05 MJK -    .06 BB120 WAS MOVING THE SPACE-FILLED               
006100*                       WHOLE/FRACTION PARTS STRAIGHT INTO THE          
006200*                       NUMERIC FIELDS - ANY TOKEN UNDER 9 WHOLE        
006300*                       DIGITS OR WITH NO FRACTION CAME OUT             
006400*                       CORRUPT.  NOW ZERO-FILLED FIRST AND             
006500*                       RECHECKED VIA WS-TOK-WHOLE-CHK/-FRAC-CHK.       
006600*                                                                       
006700************************************************************************
006800*                                                                       
006900* COPYRIGHT NOTICE.                                                     
007000* ****************                                                      
007100*                                                                       
007200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS TENDER                
007300* EVALUATION SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,            
007400* 1985-2003 AND LATER.  SEE TE900 FOR THE FULL LICENCE TEXT.            
007500*                                                                       
007600************************************************************************
007700*                                                                       
007800 ENVIRONMENT             DIVISION.                                      
007900*================================                                       
008000*                                                                       
008100 COPY "ENVDIV.COB".                                                     
008200 INPUT-OUTPUT            SECTION.                                       
008300 FILE-CONTROL.                                                          
008400 COPY "SELTEPRM.COB".                                                   
008500 COPY "SELTEBID.COB".                                                   
008600*                                                                       
008700 DATA                    DIVISION.                                      
008800*================================                                       
008900*                                                                       
009000 FILE SECTION.                                                          
009100*                                                                       
009200 COPY "FDTEPRM.COB".                                                    
009300 COPY "FDTEBID.COB".                                                    
009400*                                                                       
009500 WORKING-STORAGE SECTION.                                               
009600*-----------------------                                                
009700 77  PROG-NAME               PIC X(15) VALUE "TE100 (1.0.06)".          
009800*                                                                       
009900 01  WS-FILE-STATUS.                                                    
010000     03  TE-PRM-STATUS       PIC XX.                                    
010100     03  TE-BID-STATUS       PIC XX.                                    
010200     03  FILLER              PIC X(4).                                  
010300*                                                                       
010400 01  WS-START-NUM             PIC 9(8).                                 
010500 01  WS-START REDEFINES WS-START-NUM.                                   
010600     03  WS-START-CCYY        PIC 9(4).                                 
010700     03  WS-START-MM          PIC 9(2).                                 
010800     03  WS-START-DD          PIC 9(2).                                 
010900*                                                                       
011000 01  WS-TOK-WHOLE-NUM         PIC 9(9).                                 
011100 01  WS-TOK-WHOLE-CHK REDEFINES WS-TOK-WHOLE-NUM                        
011200                             PIC X(9).                                  
011300*                                                                       
011400 01  WS-TOK-FRAC-NUM          PIC 99.                                   
011500 01  WS-TOK-FRAC-CHK REDEFINES WS-TOK-FRAC-NUM                          
011600                             PIC XX.                                    
011700*                                                                       
011800 01  WS-PARSE-AREA.                                                     
011900     03  WS-TOKEN             PIC X(15).                                
012000     03  WS-TOK-WHOLE         PIC X(9)  JUSTIFIED RIGHT.                
012100     03  WS-TOK-FRAC          PIC X(2).                                 
012200     03  WS-TOK-PRICE         PIC 9(9)V99.                              
012300     03  WS-PRM-PTR           BINARY-SHORT UNSIGNED.                    
012400     03  WS-TOK-IX            BINARY-SHORT UNSIGNED.                    
012500     03  WS-TOK-LEN           BINARY-SHORT UNSIGNED.                    
012600     03  WS-DOT-SEEN-SW       PIC X.                                    
012700         88  DOT-SEEN                   VALUE "Y".                      
012800     03  WS-TOK-VALID-SW      PIC X       VALUE "Y".                    
012900         88  TOKEN-VALID                 VALUE "Y".                     
013000         88  TOKEN-INVALID                VALUE "N".                    
013100     03  WS-BID-COUNT         BINARY-SHORT UNSIGNED.                    
013200     03  WS-ABORT-SW          PIC X       VALUE "N".                    
013300         88  RUN-ABORTED                 VALUE "Y".                     
013400     03  FILLER               PIC X(4).                                 
013500*                                                                       
013600 COPY "WSTE200.COB".                                                    
013700*                                                                       
013800 01  ERROR-MESSAGES.                                                    
013900     03  TE201           PIC X(40) VALUE                                
014000         "TE201 ENTER AT LEAST ONE PRICE".                              
014100     03  TE202           PIC X(40) VALUE                                
014200         "TE202 PRICES MUST BE VALID NUMBERS".                          
014300     03  TE203           PIC X(40) VALUE                                
014400         "TE203 TEPARM FILE COULD NOT BE OPENED".                       
014500     03  TE204           PIC X(40) VALUE                                
014600         "TE204 TEBID FILE COULD NOT BE OPENED".                        
014700     03  TE205           PIC X(40) VALUE                                
014800         "TE205 ENGINE ABORTED THE RUN".                                
014900     03  FILLER          PIC X(4).                                      
015000*                                                                       
015100 PROCEDURE DIVISION.                                                    
015200*====================                                                   
015300*                                                                       
015400 AA000-MAIN                  SECTION.                                   
015500***************************************                                 
015600     ACCEPT WS-START-NUM FROM DATE YYYYMMDD.                            
015700     DISPLAY "TE100 STARTED " WS-START-CCYY "-" WS-START-MM             
015800             "-" WS-START-DD.                                           
015900     PERFORM AA010-PARSE-PRICES THRU AA010-EXIT.                        
016000     IF RUN-ABORTED                                                     
016100        GO TO AA000-STOP.                                               
016200     PERFORM AA050-CALL-ENGINE THRU AA050-EXIT.                         
016300 AA000-STOP.                                                            
016400     STOP RUN.                                                          
016500*                                                                       
016600 AA000-EXIT.  EXIT SECTION.                                             
016700*                                                                       
016800 AA010-PARSE-PRICES           SECTION.                                  
016900***************************************                                 
017000*                                                                       
017100     MOVE ZERO TO WS-BID-COUNT.                                         
017200     MOVE "N" TO WS-ABORT-SW.                                           
017300     OPEN INPUT TE-PRM-FILE.                                            
017400     IF TE-PRM-STATUS NOT = "00"                                        
017500        DISPLAY TE203                                                   
017600        MOVE "Y" TO WS-ABORT-SW                                         
017700        GO TO AA010-EXIT.                                               
017800     OPEN OUTPUT TE-BID-FILE.                                           
017900     IF TE-BID-STATUS NOT = "00"                                        
018000        DISPLAY TE204                                                   
018100        MOVE "Y" TO WS-ABORT-SW                                         
018200        CLOSE TE-PRM-FILE                                               
018300        GO TO AA010-EXIT.                                               
018400     PERFORM AA012-READ-ONE-LINE THRU AA012-EXIT                        
018500         UNTIL TE-PRM-STATUS NOT = "00"                                 
018600         OR RUN-ABORTED.                                                
018700     CLOSE TE-PRM-FILE.                                                 
018800     CLOSE TE-BID-FILE.                                                 
018900     IF WS-BID-COUNT = ZERO                                             
019000        AND NOT RUN-ABORTED                                             
019100        DISPLAY TE201                                                   
019200        MOVE "Y" TO WS-ABORT-SW.                                        
019300 AA010-EXIT.                                                            
019400     EXIT.                                                              
019500*                                                                       
019600 AA012-READ-ONE-LINE.                                                   
019700     READ TE-PRM-FILE                                                   
019800         AT END                                                         
019900              GO TO AA012-EXIT.                                         
020000     MOVE 1 TO WS-PRM-PTR.                                              
020100     PERFORM AA014-EXTRACT-TOKEN THRU AA014-EXIT                        
020200         UNTIL WS-PRM-PTR > 80                                          
020300         OR RUN-ABORTED.                                                
020400 AA012-EXIT.                                                            
020500     EXIT.                                                              
020600*                                                                       
020700 AA014-EXTRACT-TOKEN.                                                   
020800     MOVE SPACES TO WS-TOKEN.                                           
020900     UNSTRING TE-PRM-LINE DELIMITED BY ALL SPACE                        
021000         INTO WS-TOKEN                                                  
021100         WITH POINTER WS-PRM-PTR.                                       
021200     IF WS-TOKEN = SPACES                                               
021300        MOVE 81 TO WS-PRM-PTR                                           
021400        GO TO AA014-EXIT.                                               
021500     PERFORM BB100-CHECK-TOKEN THRU BB100-EXIT.                         
021600     IF TOKEN-INVALID                                                   
021700        DISPLAY TE202                                                   
021800        MOVE "Y" TO WS-ABORT-SW                                         
021900        GO TO AA014-EXIT.                                               
022000     PERFORM BB120-CONVERT-TOKEN THRU BB120-EXIT.                       
022100     IF TOKEN-INVALID                                                   
022200        DISPLAY TE202                                                   
022300        MOVE "Y" TO WS-ABORT-SW                                         
022400        GO TO AA014-EXIT.                                               
022500     MOVE WS-TOK-PRICE TO TE-BID-PRICE.                                 
022600     WRITE TE-BID-RECORD.                                               
022700     ADD 1 TO WS-BID-COUNT.                                             
022800 AA014-EXIT.                                                            
022900     EXIT.                                                              
023000*                                                                       
023100 BB100-CHECK-TOKEN SECTION.                                             
023200*****************************                                           
023300*                                                                       
023400*  RULE 10 - EVERY TOKEN MUST PARSE AS A NUMBER, ELSE THE WHOLE         
023500*  INPUT IS REJECTED - CHANGE .05 OF 09/08/03, REFERENCE                
023600*  MODIFICATION SCAN, ONE DIGIT AT A TIME, ONE DECIMAL POINT            
023700*  ALLOWED.                                                             
023800*                                                                       
023900     MOVE "Y" TO WS-TOK-VALID-SW.                                       
024000     MOVE "N" TO WS-DOT-SEEN-SW.                                        
024100     MOVE 15 TO WS-TOK-LEN.                                             
024200     MOVE 1 TO WS-TOK-IX.                                               
024300     PERFORM BB102-CHECK-ONE-CHAR THRU BB102-EXIT                       
024400         UNTIL WS-TOK-IX > WS-TOK-LEN                                   
024500         OR TOKEN-INVALID.                                              
024600 BB100-EXIT.                                                            
024700     EXIT.                                                              
024800*                                                                       
024900 BB102-CHECK-ONE-CHAR.                                                  
025000     IF WS-TOKEN (WS-TOK-IX:1) = SPACE                                  
025100        MOVE 99 TO WS-TOK-IX                                            
025200        GO TO BB102-EXIT.                                               
025300     IF WS-TOKEN (WS-TOK-IX:1) = "."                                    
025400        IF DOT-SEEN                                                     
025500           MOVE "N" TO WS-TOK-VALID-SW                                  
025600        ELSE                                                            
025700           MOVE "Y" TO WS-DOT-SEEN-SW                                   
025800        END-IF                                                          
025900     ELSE                                                               
026000        IF WS-TOKEN (WS-TOK-IX:1) IS NOT NUMERIC-CLASS                  
026100           MOVE "N" TO WS-TOK-VALID-SW                                  
026200        END-IF                                                          
026300     END-IF.                                                            
026400     ADD 1 TO WS-TOK-IX.                                                
026500 BB102-EXIT.                                                            
026600     EXIT.                                                              
026700*                                                                       
026800 BB120-CONVERT-TOKEN SECTION.                                           
026900*******************************                                         
027000*                                                                       
027100*  SPLIT THE VALIDATED TOKEN ON ITS DECIMAL POINT - ABSENT              
027200*  FRACTION DEFAULTS TO .00 - CHANGE .02 OF 12/12/90.                   
027300*                                                                       
027400*  20/08/05 MJK -    .06 WHOLE/FRAC LEFT SPACE-FILLED BY THE            
027500*                       UNSTRING WERE BEING MOVED STRAIGHT INTO         
027600*                       THE NUMERIC -NUM FIELDS AS AN ALPHANUMERIC      
027700*                       MOVE (NO ZERO-FILL) - CORRUPTED EVERY           
027800*                       TOKEN UNDER 9 WHOLE DIGITS OR WITH NO           
027900*                       FRACTION.  NOW ZERO-FILLED FIRST, THEN          
028000*                       WS-TOK-WHOLE-CHK/WS-TOK-FRAC-CHK USED TO        
028100*                       CONFIRM THE RESULT IS GENUINELY NUMERIC         
028200*                       BEFORE THE COMPUTE.                             
028300*                                                                       
028400     MOVE SPACES TO WS-TOK-WHOLE WS-TOK-FRAC.                           
028500     UNSTRING WS-TOKEN DELIMITED BY "."                                 
028600         INTO WS-TOK-WHOLE WS-TOK-FRAC.                                 
028700     INSPECT WS-TOK-WHOLE CONVERTING SPACE TO ZERO.                     
028800     INSPECT WS-TOK-FRAC  CONVERTING SPACE TO ZERO.                     
028900     MOVE WS-TOK-WHOLE TO WS-TOK-WHOLE-NUM.                             
029000     MOVE WS-TOK-FRAC  TO WS-TOK-FRAC-NUM.                              
029100     IF WS-TOK-WHOLE-CHK IS NOT NUMERIC                                 
029200        OR WS-TOK-FRAC-CHK IS NOT NUMERIC                               
029300        MOVE "N" TO WS-TOK-VALID-SW                                     
029400        GO TO BB120-EXIT.                                               
029500     COMPUTE WS-TOK-PRICE ROUNDED =                                     
029600         WS-TOK-WHOLE-NUM + (WS-TOK-FRAC-NUM / 100).                    
029700 BB120-EXIT.                                                            
029800     EXIT.                                                              
029900*                                                                       
030000 AA050-CALL-ENGINE             SECTION.                                 
030100****************************************                                
030200*                                                                       
030300     MOVE ZERO TO TE200-RETURN-CODE.                                    
030400     CALL "TE200" USING TE200-WS.                                       
030500     IF TE200-RETURN-CODE NOT = ZERO                                    
030600        DISPLAY TE205.                                                  
030700 AA050-EXIT.                                                            
030800     EXIT.                                                              
030900*                                                                       
