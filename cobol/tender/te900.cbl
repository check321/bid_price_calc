000100*****************************************************************       
000200*                                                                *      
000300*                TENDER EVALUATION SCHEME LOADER                *       
000400*                                                                *      
000500*****************************************************************       
000600*                                                                       
000700 IDENTIFICATION          DIVISION.                                      
000800*================================                                       
000900*                                                                       
001000      PROGRAM-ID.        TE900.                                         
001100*                                                                       
001200     AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.              
001300*                                                                       
001400     INSTALLATION.       APPLEWOOD COMPUTERS.                           
001500*                                                                       
001600     DATE-WRITTEN.       14/03/85.                                      
001700*                                                                       
001800     DATE-COMPILED.                                                     
001900*                                                                       
002000     SECURITY.           COPYRIGHT (C) 1985-2003 & LATER,               
002100*                         VINCENT BRYAN COEN.                           
002200*                         DISTRIBUTED UNDER THE GNU GENERAL             
002300*                         PUBLIC LICENSE.  SEE THE FILE COPYING         
002400*                         FOR DETAILS.                                  
002500*                                                                       
002600*    REMARKS.            SCHEME PARAMETER & CONTROL PRICE LOADER        
002700*                         FOR THE TENDER EVALUATION SUB-SYSTEM.         
002800*                         CALLED BY TE200 AND TE100.  HOLDS THE         
002900*                         LOAD/VALIDATE/DEFAULT/WRITE-BACK LOGIC        
003000*                         FOR THE SCHEME TABLE AND THE CONTROL          
003100*                         (STANDARD) PRICE.                             
003200*                                                                       
003300*    CALLED MODULES.     NONE.                                          
003400*                                                                       
003500*    FILES USED.                                                        
003600*                         TECTL.   CONTROL / STANDARD PRICE.            
003700*                         TECFG.   EVALUATION SCHEME TABLE.             
003800*                                                                       
003900*    ERROR MESSAGES USED.                                               
004000*                         TE001 - TE004.                                
004100*                                                                       
004200* CHANGES:                                                              
004300* 14/03/85 VBC - 1.0.00 CREATED.                                        
004400* 02/09/86 VBC -    .01 ADDED ROUND TRIP WRITE-BACK OF SCHEME           
004500*                       TABLE (FUNCTION "W") FOR THE SCHEME             
004600*                       MAINTENANCE SCREEN.                             
004700* 11/05/89 VBC -    .02 DEFAULT CFG-NAME TO "DEFAULT" RATHER            
004800*                       THAN REJECTING THE RECORD - MATCHES             
004900*                       PARAM LOADER BEHAVIOUR ELSEWHERE.               
005000* 19/01/91 DWT -    .03 FIX - WEIGHT-B DEFAULT WAS BEING SET TO         
005100*                       ZERO INSTEAD OF 1.0000 WHEN BLANK.              
005200* 07/02/93 VBC -    .04 CONTROL PRICE NOW DEFAULTS TO 5385.00           
005300*                       RATHER THAN ABORTING WHEN TECTL IS              
005400*                       MISSING - REQUESTED BY J SMITH (SALES).         
005500* 23/08/94 MJK -    .05 TIDY UP PARAGRAPH NAMES TO MATCH THE            
005600*                       BB0NN NUMBERING USED IN THE REST OF THE         
005700*                       TENDER SUB-SYSTEM.                              
005800* 03/09/98 VBC -    .06 Y2K REVIEW - NO 2 DIGIT YEAR FIELDS USED        
005900*                       IN THIS MODULE.  TE-CTL-LAST-RUN-DATE IS        
006000*                       ALREADY CCYYMMDD.  NO CHANGE REQUIRED.          
006100* 14/01/99 VBC -    .07 Y2K - CONFIRMED AGAINST FULL CENTURY            
006200*                       TEST PACK, PASSED CLEAN.                        
006300* 06/06/00 VBC -    .08 SCHEME TABLE SIZE RAISED FROM 25 TO 50          
006400*                       ENTRIES - WSTE900.COB.                          
006500* 18/11/01 DWT -    .09 EMPTY SCHEME FILE NOW REPORTED AS               
006600*                       TE003 RATHER THAN FALLING THROUGH               
006700*                       SILENTLY.                                       
006800* 27/03/03 VBC -    .10 COPYBOOK GRANULARITY TIDY - SPLIT               
006900*                       SELECT/FD PAIRS OUT OF WSTECTL/WSTECFG          
007000*                       INTO THEIR OWN SELTE*/FDTE* MEMBERS.            
007100* 19/08/05 MJK -    .11 UNPUNCTUATED LITERALS IN BB010 AND BB025        
007200*                       WERE BEING ALIGNED ON THE ASSUMED DECIMAL       
007300*                       POINT AFTER THE LAST DIGIT - CONTROL PRICE      
007400*                       DEFAULTED TO 538500.00 INSTEAD OF 5385.00       
007500*                       AND WEIGHT-B DEFAULTED TO 0.0000 INSTEAD OF     
007600*                       1.0000.  BOTH LITERALS NOW WRITTEN WITH THE     
007700*                       DECIMAL POINT.  RAISED BY SALES LEDGER - BAD    
007800*                       BENCHMARK PRICES ON BLANK-WEIGHT SCHEMES.       
007900* 21/08/05 MJK -    .12 ADDED FUNCTION "C" & BB014-CLEAR-RESET -        
008000*                       TE-CTL-RESET-FLAG (WSTECTL.COB) WAS BEING       
008100*                       SET BUT NEVER CLEARED, SO TE200 COULD NOT       
008200*                       TELL A ONE-OFF RESET FROM AN ORDINARY RUN.      
008300*                       BB010 NOW ALSO PASSES THE FLAG OUT TO           
008400*                       TE900-RESET-FLAG ON LOAD.                       
008500*                                                                       
008600************************************************************************
008700*                                                                       
008800* COPYRIGHT NOTICE.                                                     
008900* ****************                                                      
009000*                                                                       
009100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS TENDER                
009200* EVALUATION SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,            
009300* 1985-2003 AND LATER.                                                  
009400*                                                                       
009500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR         
009600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS        
009700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER        
009800* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE          
009900* WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR FOR RESALE,             
010000* RENTAL OR HIRE IN ANY WAY.                                            
010100*                                                                       
010200* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE               
010300* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED            
010400* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR               
010500* PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.        
010600*                                                                       
010700************************************************************************
010800*                                                                       
010900 ENVIRONMENT             DIVISION.                                      
011000*================================                                       
011100*                                                                       
011200 COPY "ENVDIV.COB".                                                     
011300 INPUT-OUTPUT            SECTION.                                       
011400 FILE-CONTROL.                                                          
011500 COPY "SELTECTL.COB".                                                   
011600 COPY "SELTECFG.COB".                                                   
011700*                                                                       
011800 DATA                    DIVISION.                                      
011900*================================                                       
012000*                                                                       
012100 FILE SECTION.                                                          
012200*                                                                       
012300 COPY "FDTECTL.COB".                                                    
012400 COPY "FDTECFG.COB".                                                    
012500*                                                                       
012600 WORKING-STORAGE SECTION.                                               
012700*-----------------------                                                
012800 77  PROG-NAME               PIC X(15) VALUE "TE900 (1.0.12)".          
012900*                                                                       
013000 01  WS-DATA.                                                           
013100     03  TE-CTL-STATUS       PIC XX.                                    
013200     03  TE-CFG-STATUS       PIC XX.                                    
013300     03  WS-CFG-IX           BINARY-SHORT UNSIGNED.                     
013400     03  WS-CFG-READ-CNT     BINARY-SHORT UNSIGNED.                     
013500     03  FILLER              PIC X(4).                                  
013600*                                                                       
013700 01  WS-CFG-FLOAT-A-NUM      PIC S9V9(4) SIGN LEADING SEPARATE.         
013800 01  WS-CFG-FLOAT-A-X REDEFINES WS-CFG-FLOAT-A-NUM                      
013900                             PIC X(6).                                  
014000*                                                                       
014100 01  WS-CFG-WEIGHT-B-NUM     PIC S9V9(4) SIGN LEADING SEPARATE.         
014200 01  WS-CFG-WEIGHT-B-X REDEFINES WS-CFG-WEIGHT-B-NUM                    
014300                             PIC X(6).                                  
014400*                                                                       
014500 01  WS-CFG-FLOAT-C3-NUM     PIC S9V9(4) SIGN LEADING SEPARATE.         
014600 01  WS-CFG-FLOAT-C3-X REDEFINES WS-CFG-FLOAT-C3-NUM                    
014700                             PIC X(6).                                  
014800*                                                                       
014900 01  WS-VALID-SW             PIC X         VALUE "Y".                   
015000     88  SCHEME-VALID                      VALUE "Y".                   
015100     88  SCHEME-INVALID                    VALUE "N".                   
015200*                                                                       
015300 01  ERROR-MESSAGES.                                                    
015400     03  TE001           PIC X(40) VALUE                                
015500         "TE001 SCHEME FILE EMPTY - TABLE UNUSED".                      
015600     03  TE002           PIC X(40) VALUE                                
015700         "TE002 SCHEME RECORD REJECTED - BAD DATA".                     
015800     03  TE003           PIC X(40) VALUE                                
015900         "TE003 NO USABLE SCHEME RECORDS LOADED".                       
016000     03  TE004           PIC X(40) VALUE                                
016100         "TE004 CONTROL FILE MISSING - USING DEF".                      
016200     03  FILLER          PIC X(4).                                      
016300*                                                                       
016400 LINKAGE SECTION.                                                       
016500****************                                                        
016600*                                                                       
016700 COPY "WSTE900.COB".                                                    
016800*                                                                       
016900 PROCEDURE DIVISION USING TE900-WS.                                     
017000*==================================                                     
017100*                                                                       
017200 AA000-MAIN                  SECTION.                                   
017300***************************************                                 
017400     EVALUATE TE900-FUNCTION                                            
017500         WHEN "L"                                                       
017600              PERFORM BB010-LOAD-CONTROL THRU BB010-EXIT                
017700              PERFORM BB020-LOAD-SCHEMES THRU BB020-EXIT                
017800         WHEN "W"                                                       
017900              PERFORM BB090-WRITE-SCHEMES THRU BB090-EXIT               
018000         WHEN "C"                                                       
018100              PERFORM BB014-CLEAR-RESET THRU BB014-EXIT                 
018200         WHEN OTHER                                                     
018300              MOVE 9 TO TE900-RETURN-CODE                               
018400     END-EVALUATE.                                                      
018500     GOBACK.                                                            
018600*                                                                       
018700 AA000-EXIT.  EXIT SECTION.                                             
018800*                                                                       
018900 BB010-LOAD-CONTROL           SECTION.                                  
019000*****************************************                               
019100*                                                                       
019200*  DEFAULT THE CONTROL (STANDARD) PRICE TO 5385.00 WHEN THE             
019300*  FILE IS MISSING OR UNREADABLE - CHANGE .04 OF 07/02/93.              
019400*                                                                       
019500     MOVE "N" TO TE900-RESET-FLAG.                                      
019600     MOVE 5385.00 TO TE900-STANDARD-PRICE.                              
019700     OPEN INPUT TE-CTL-FILE.                                            
019800     IF TE-CTL-STATUS NOT = "00"                                        
019900        DISPLAY TE004                                                   
020000        GO TO BB010-EXIT.                                               
020100     READ TE-CTL-FILE                                                   
020200         AT END                                                         
020300              DISPLAY TE004                                             
020400              GO TO BB010-CLOSE.                                        
020500     MOVE TE-CTL-RESET-FLAG TO TE900-RESET-FLAG.                        
020600     IF TE-CTL-STANDARD-PRICE NUMERIC                                   
020700        AND TE-CTL-STANDARD-PRICE NOT = ZERO                            
020800        MOVE TE-CTL-STANDARD-PRICE TO TE900-STANDARD-PRICE.             
020900 BB010-CLOSE.                                                           
021000     CLOSE TE-CTL-FILE.                                                 
021100 BB010-EXIT.                                                            
021200     EXIT.                                                              
021300*                                                                       
021400 BB014-CLEAR-RESET           SECTION.                                   
021500*****************************************                               
021600*                                                                       
021700*  FUNCTION "C" - CLEAR TE-CTL-RESET-FLAG BACK TO "N" ONCE TE200        
021800*  HAS OPENED THE RESULTS STORE OUTPUT (TRUNCATED) FOR A RESET          
021900*  RUN - CHANGE .12 OF 21/08/05.                                        
022000*                                                                       
022100     OPEN I-O TE-CTL-FILE.                                              
022200     IF TE-CTL-STATUS NOT = "00"                                        
022300        DISPLAY TE004                                                   
022400        GO TO BB014-EXIT.                                               
022500     READ TE-CTL-FILE                                                   
022600         AT END                                                         
022700              GO TO BB014-CLOSE.                                        
022800     MOVE "N" TO TE-CTL-RESET-FLAG.                                     
022900     REWRITE TE-CTL-RECORD.                                             
023000 BB014-CLOSE.                                                           
023100     CLOSE TE-CTL-FILE.                                                 
023200 BB014-EXIT.                                                            
023300     EXIT.                                                              
023400*                                                                       
023500*                                                                       
023600 BB020-LOAD-SCHEMES            SECTION.                                 
023700*****************************************                               
023800*                                                                       
023900     MOVE ZERO TO TE900-CFG-COUNT WS-CFG-READ-CNT.                      
024000     MOVE ZERO TO TE900-RETURN-CODE.                                    
024100     OPEN INPUT TE-CFG-FILE.                                            
024200     IF TE-CFG-STATUS NOT = "00"                                        
024300        DISPLAY TE001                                                   
024400        MOVE 1 TO TE900-RETURN-CODE                                     
024500        GO TO BB020-EXIT.                                               
024600     PERFORM BB022-READ-ONE-SCHEME THRU BB022-EXIT                      
024700         UNTIL TE-CFG-STATUS NOT = "00".                                
024800     CLOSE TE-CFG-FILE.                                                 
024900     IF TE900-CFG-COUNT = ZERO                                          
025000        DISPLAY TE003                                                   
025100        MOVE 1 TO TE900-RETURN-CODE.                                    
025200 BB020-EXIT.                                                            
025300     EXIT.                                                              
025400*                                                                       
025500 BB022-READ-ONE-SCHEME.                                                 
025600     READ TE-CFG-FILE                                                   
025700         AT END                                                         
025800              GO TO BB022-EXIT.                                         
025900     ADD 1 TO WS-CFG-READ-CNT.                                          
026000     PERFORM BB024-VALIDATE-SCHEME THRU BB024-EXIT.                     
026100     IF SCHEME-VALID                                                    
026200        AND TE900-CFG-COUNT < 50                                        
026300        ADD 1 TO TE900-CFG-COUNT                                        
026400        SET TE900-IX TO TE900-CFG-COUNT                                 
026500        PERFORM BB025-DEFAULT-SCHEME THRU BB025-EXIT                    
026600        MOVE TE-CFG-NAME    TO TE900-CFG-NAME (TE900-IX)                
026700        MOVE TE-CFG-FLOAT-A TO TE900-CFG-FLOAT-A (TE900-IX)             
026800        MOVE TE-CFG-WEIGHT-B TO TE900-CFG-WEIGHT-B (TE900-IX)           
026900        MOVE TE-CFG-FLOAT-C3 TO TE900-CFG-FLOAT-C3 (TE900-IX)           
027000     ELSE                                                               
027100        IF SCHEME-INVALID                                               
027200           DISPLAY TE002                                                
027300        END-IF                                                          
027400     END-IF.                                                            
027500 BB022-EXIT.                                                            
027600     EXIT.                                                              
027700*                                                                       
027800 BB024-VALIDATE-SCHEME SECTION.                                         
027900*********************************                                       
028000*                                                                       
028100*  RULE 9 - NAME MUST BE TEXT (ALWAYS TRUE FOR AN X FIELD),             
028200*  THE THREE PARAMETERS MUST EACH BE EITHER BLANK (DEFAULTED            
028300*  BELOW) OR A VALID SIGNED NUMBER - OTHERWISE THE RECORD IS            
028400*  REJECTED.                                                            
028500*                                                                       
028600     MOVE "Y" TO WS-VALID-SW.                                           
028700     MOVE TE-CFG-FLOAT-A  TO WS-CFG-FLOAT-A-NUM.                        
028800     MOVE TE-CFG-WEIGHT-B TO WS-CFG-WEIGHT-B-NUM.                       
028900     MOVE TE-CFG-FLOAT-C3 TO WS-CFG-FLOAT-C3-NUM.                       
029000     IF WS-CFG-FLOAT-A-X NOT = SPACES                                   
029100        AND WS-CFG-FLOAT-A-NUM NOT NUMERIC                              
029200        MOVE "N" TO WS-VALID-SW.                                        
029300     IF WS-CFG-WEIGHT-B-X NOT = SPACES                                  
029400        AND WS-CFG-WEIGHT-B-NUM NOT NUMERIC                             
029500        MOVE "N" TO WS-VALID-SW.                                        
029600     IF WS-CFG-FLOAT-C3-X NOT = SPACES                                  
029700        AND WS-CFG-FLOAT-C3-NUM NOT NUMERIC                             
029800        MOVE "N" TO WS-VALID-SW.                                        
029900 BB024-EXIT.                                                            
030000     EXIT.                                                              
030100*                                                                       
030200 BB025-DEFAULT-SCHEME SECTION.                                          
030300********************************                                        
030400*                                                                       
030500*  RULE 8 - FIELD DEFAULTING WHEN A FIELD IS ABSENT (BLANK).            
030600*                                                                       
030700     IF TE-CFG-NAME = SPACES                                            
030800        MOVE "DEFAULT" TO TE-CFG-NAME.                                  
030900     IF WS-CFG-FLOAT-A-X = SPACES                                       
031000        MOVE ZERO TO TE-CFG-FLOAT-A.                                    
031100     IF WS-CFG-WEIGHT-B-X = SPACES                                      
031200        MOVE 1.0000 TO TE-CFG-WEIGHT-B.                                 
031300     IF WS-CFG-FLOAT-C3-X = SPACES                                      
031400        MOVE ZERO TO TE-CFG-FLOAT-C3.                                   
031500 BB025-EXIT.                                                            
031600     EXIT.                                                              
031700*                                                                       
031800 BB090-WRITE-SCHEMES SECTION.                                           
031900*******************************                                         
032000*                                                                       
032100*  ROUND TRIP PERSISTENCE - WRITE THE SCHEME TABLE BACK OUT IN          
032200*  THE SAME LAYOUT IT WAS READ IN - CHANGE .01 OF 02/09/86.             
032300*                                                                       
032400     MOVE ZERO TO TE900-RETURN-CODE.                                    
032500     OPEN OUTPUT TE-CFG-FILE.                                           
032600     IF TE-CFG-STATUS NOT = "00"                                        
032700        MOVE 2 TO TE900-RETURN-CODE                                     
032800        GO TO BB090-EXIT.                                               
032900     MOVE 1 TO WS-CFG-IX.                                               
033000     PERFORM BB092-WRITE-ONE-SCHEME THRU BB092-EXIT                     
033100         UNTIL WS-CFG-IX > TE900-CFG-COUNT.                             
033200     CLOSE TE-CFG-FILE.                                                 
033300 BB090-EXIT.                                                            
033400     EXIT.                                                              
033500*                                                                       
033600 BB092-WRITE-ONE-SCHEME.                                                
033700     SET TE900-IX TO WS-CFG-IX.                                         
033800     MOVE TE900-CFG-NAME (TE900-IX)     TO TE-CFG-NAME.                 
033900     MOVE TE900-CFG-FLOAT-A (TE900-IX)  TO TE-CFG-FLOAT-A.              
034000     MOVE TE900-CFG-WEIGHT-B (TE900-IX) TO TE-CFG-WEIGHT-B.             
034100     MOVE TE900-CFG-FLOAT-C3 (TE900-IX) TO TE-CFG-FLOAT-C3.             
034200     WRITE TE-CFG-RECORD.                                               
034300     ADD 1 TO WS-CFG-IX.                                                
034400 BB092-EXIT.                                                            
034500     EXIT.                                                              
034600*                                                                       
