000100*****************************************************************       
000200*                                                                *      
000300*                TENDER EVALUATION - MAIN ENGINE                *       
000400*                                                                *      
000500*****************************************************************       
000600*                                                                       
000700 IDENTIFICATION          DIVISION.                                      
000800*================================                                       
000900*                                                                       
001000      PROGRAM-ID.        TE200.                                         
001100*                                                                       
001200     AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.              
001300*                                                                       
001400     INSTALLATION.       APPLEWOOD COMPUTERS.                           
001500*                                                                       
001600     DATE-WRITTEN.       22/04/85.                                      
001700*                                                                       
001800     DATE-COMPILED.                                                     
001900*                                                                       
002000     SECURITY.           COPYRIGHT (C) 1985-2003 & LATER,               
002100*                         VINCENT BRYAN COEN.                           
002200*                         DISTRIBUTED UNDER THE GNU GENERAL             
002300*                         PUBLIC LICENSE.  SEE THE FILE COPYING         
002400*                         FOR DETAILS.                                  
002500*                                                                       
002600*    REMARKS.            THE TENDER EVALUATION RATING ENGINE.           
002700*                         READS THE BID FILE, SELECTS A SCHEME          
002800*                         FOR EACH BID, RATES EVERY BID AGAINST         
002900*                         THE STANDARD PRICE AND THE RUN AVERAGE,       
003000*                         SCORES AND SORTS THE BIDS, APPENDS THE        
003100*                         RUN TO THE RESULTS STORE AND PRINTS THE       
003200*                         EVALUATION REPORT.  CALLED BY TE100.          
003300*                                                                       
003400*    CALLED MODULES.     TE900 (SCHEME & CONTROL LOAD).                 
003500*                                                                       
003600*    FILES USED.                                                        
003700*                         TEBID.   SUBMITTED BID PRICES.                
003800*                         TERES.   RESULTS STORE  (APPEND).             
003900*                         TEPRT.   EVALUATION REPORT (PRINT).           
004000*                                                                       
004100*    ERROR MESSAGES USED.                                               
004200*                         TE101 - TE106.                                
004300*                                                                       
004400* CHANGES:                                                              
004500* 22/04/85 VBC - 1.0.00 CREATED.                                        
004600* 09/10/86 VBC -    .01 FINAL FLOAT A TIER BOUNDARIES CHANGED FROM      
004700*                       7%/14% TO 8%/15% PER SALES LEDGER REQUEST.      
004800* 14/02/89 VBC -    .02 BENCHMARK FORMULA RE-WEIGHTED - WEIGHT-B        
004900*                       NOW APPLIED TO BOTH HALVES OF THE BLEND.        
005000* 30/11/90 DWT -    .03 SCORE FLOOR AT ZERO ADDED - WAS GOING           
005100*                       NEGATIVE ON VERY LOW BIDS, UPSETTING THE        
005200*                       SALES REPORT SUBTOTALS.                         
005300* 05/07/92 VBC -    .04 SCHEME SELECTION CHANGED FROM RANDOM TO         
005400*                       ROUND ROBIN OVER THE SCHEME TABLE FOR           
005500*                       REPRODUCIBLE OVERNIGHT RUNS.                    
005600* 21/01/94 MJK -    .05 ROUTED CALC INTO ITS OWN BB1NN PARAGRAPHS       
005700*                       SO THE FOUR RULES CAN BE TESTED IN              
005800*                       ISOLATION FROM THE MAIN LOOP.                   
005900* 16/09/96 VBC -    .06 RESULTS STORE NOW OPENED EXTEND INSTEAD         
006000*                       OF OUTPUT - STORE IS APPEND ONLY ACROSS         
006100*                       RUNS, RESETTABLE VIA THE OPERATOR MENU.         
006200* 02/09/98 VBC -    .07 Y2K REVIEW - RUN-TIMESTAMP NOW BUILT FROM       
006300*                       A 4 DIGIT CENTURY/YEAR ACCEPT FROM DATE         
006400*                       YYYYMMDD RATHER THAN THE OLD 2 DIGIT YY         
006500*                       ACCEPT FROM DATE.  SEE CC010.                   
006600* 19/01/99 VBC -    .08 Y2K - FULL CENTURY TEST PACK RUN, CLEAN.        
006700* 11/06/00 DWT -    .09 BID TABLE RAISED FROM 100 TO 200 ENTRIES.       
006800* 14/03/02 VBC -    .10 ADDED TE106 - SORT NOW LOGGED AS STABLE         
006900*                       BY INSERTION ORDER ON A SCORE TIE, TO           
007000*                       MATCH THE ORIGINAL ENGINE'S BEHAVIOUR.          
007100* 08/05/04 MJK -    .11 REPORT WRITER HEADING RE-KEYED TO ADD THE       
007200*                       CHINESE CAPTION REQUESTED BY THE HONG           
007300*                       KONG OFFICE.                                    
007400* 21/08/05 MJK -    .12 AA070 NOW CHECKS TE900-RESET-FLAG (FROM         
007500*                       TECTL VIA TE900) AND OPENS THE RESULTS          
007600*                       STORE OUTPUT INSTEAD OF EXTEND WHEN A           
007700*                       RESET HAS BEEN REQUESTED, THEN CALLS            
007800*                       TE900 FUNCTION "C" TO CLEAR THE FLAG.           
007900*                                                                       
008000************************************************************************
008100*                                                                       
008200* COPYRIGHT NOTICE.                                                     
008300* ****************                                                      
008400*                                                                       
008500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS TENDER                
008600* EVALUATION SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,            
008700* 1985-2003 AND LATER.  SEE TE900 FOR THE FULL LICENCE TEXT.            
008800*                                                                       
008900************************************************************************
009000*                                                                       
009100 ENVIRONMENT             DIVISION.                                      
009200*================================                                       
009300*                                                                       
009400 COPY "ENVDIV.COB".                                                     
009500 INPUT-OUTPUT            SECTION.                                       
009600 FILE-CONTROL.                                                          
009700 COPY "SELTEBID.COB".                                                   
009800 COPY "SELTERE.COB".                                                    
009900 COPY "SELTEPRT.COB".                                                   
010000*                                                                       
010100 DATA                    DIVISION.                                      
010200*================================                                       
010300*                                                                       
010400 FILE SECTION.                                                          
010500*                                                                       
010600 COPY "FDTEBID.COB".                                                    
010700 COPY "FDTERE.COB".                                                     
010800*                                                                       
010900 FD  PRINT-FILE                                                         
011000     REPORT IS EVALUATION-REPORT.                                       
011100*                                                                       
011200 WORKING-STORAGE SECTION.                                               
011300*-----------------------                                                
011400 77  PROG-NAME               PIC X(15) VALUE "TE200 (1.0.12)".          
011500*                                                                       
011600 01  WS-FILE-STATUS.                                                    
011700     03  TE-BID-STATUS       PIC XX.                                    
011800     03  TE-RES-STATUS       PIC XX.                                    
011900     03  PRINT-STATUS        PIC XX.                                    
012000     03  FILLER              PIC X(4).                                  
012100*                                                                       
012200*    RULE 6 - WORK AREA FOR CHECKING A BID IS NUMERIC AND NOT           
012300*    NEGATIVE BEFORE IT IS ACCEPTED INTO THE TABLE.                     
012400*                                                                       
012500 01  WS-BID-CHK-NUM           PIC 9(9)V99.                              
012600 01  WS-BID-CHK-X REDEFINES WS-BID-CHK-NUM                              
012700                             PIC X(11).                                 
012800*                                                                       
012900*    TODAY'S DATE, Y2K REVIEW OF 02/09/98 - ACCEPT FROM DATE            
013000*    YYYYMMDD GIVES A FULL 4 DIGIT CENTURY/YEAR.                        
013100*                                                                       
013200 01  WS-TODAY-NUM             PIC 9(8).                                 
013300 01  WS-TODAY REDEFINES WS-TODAY-NUM.                                   
013400     03  WS-TODAY-CCYY        PIC 9(4).                                 
013500     03  WS-TODAY-MM          PIC 9(2).                                 
013600     03  WS-TODAY-DD           PIC 9(2).                                
013700*                                                                       
013800 01  WS-NOW-NUM               PIC 9(8).                                 
013900 01  WS-NOW REDEFINES WS-NOW-NUM.                                       
014000     03  WS-NOW-HH            PIC 9(2).                                 
014100     03  WS-NOW-MN            PIC 9(2).                                 
014200     03  WS-NOW-SS            PIC 9(2).                                 
014300     03  FILLER               PIC 9(2).                                 
014400*                                                                       
014500 01  WS-RUN-TIMESTAMP         PIC X(19).                                
014600*                                                                       
014700 01  WS-CALC-AREA.                                                      
014800     03  WS-PRICE-SUM         PIC 9(11)V99.                             
014900     03  WS-AVG-PRICE         PIC 9(9)V99.                              
015000     03  WS-BID-COUNT         BINARY-SHORT UNSIGNED.                    
015100     03  WS-SCHEME-IX         BINARY-SHORT UNSIGNED.                    
015200     03  WS-BID-FLOAT-RATE    PIC S9V9(4) SIGN LEADING SEPARATE.        
015300     03  WS-FINAL-A           PIC S9V9(4) SIGN LEADING SEPARATE.        
015400     03  WS-BENCHMARK         PIC 9(9)V99.                              
015500     03  WS-DEVIATION-RATE    PIC S9V9(4) SIGN LEADING SEPARATE.        
015600     03  WS-ABS-DEVIATION     PIC 9V9(4).                               
015700     03  WS-DEDUCTION         PIC S9(3)V99 SIGN LEADING SEPARATE.       
015800     03  WS-SCORE-RAW         PIC S9(3)V99 SIGN LEADING SEPARATE.       
015900     03  FILLER               PIC X(6).                                 
016000*                                                                       
016100 01  WS-SORT-AREA.                                                      
016200     03  WS-SORT-I            BINARY-SHORT UNSIGNED.                    
016300     03  WS-SORT-J            BINARY-SHORT UNSIGNED.                    
016400     03  WS-SORT-LIMIT        BINARY-SHORT UNSIGNED.                    
016500     03  WS-SORT-SAVE.                                                  
016600         05  WS-SV-PRICE      PIC 9(9)V99.                              
016700         05  WS-SV-FLOAT-RATE PIC S9V9(4) SIGN LEADING SEPARATE.        
016800         05  WS-SV-CFG-NAME   PIC X(20).                                
016900         05  WS-SV-FINAL-A    PIC S9V9(4) SIGN LEADING SEPARATE.        
017000         05  WS-SV-BENCHMARK  PIC 9(9)V99.                              
017100         05  WS-SV-SCORE      PIC 9(3)V99.                              
017200     03  FILLER               PIC X(4).                                 
017300*                                                                       
017400 01  WS-BID-TABLE.                                                      
017500     03  WS-BID-ENTRY OCCURS 200 TIMES                                  
017600                      INDEXED BY BID-IX.                                
017700         05  WS-BID-PRICE     PIC 9(9)V99.                              
017800*                                                                       
017900 01  WS-ITEM-TABLE.                                                     
018000     03  WS-ITEM-ENTRY OCCURS 200 TIMES                                 
018100                       INDEXED BY ITEM-IX.                              
018200         05  WS-ITM-PRICE       PIC 9(9)V99.                            
018300         05  WS-ITM-FLOAT-RATE  PIC S9V9(4) SIGN LEADING SEPARATE.      
018400         05  WS-ITM-CFG-NAME    PIC X(20).                              
018500         05  WS-ITM-FINAL-A     PIC S9V9(4) SIGN LEADING SEPARATE.      
018600         05  WS-ITM-BENCHMARK   PIC 9(9)V99.                            
018700         05  WS-ITM-SCORE       PIC 9(3)V99.                            
018800*                                                                       
018900 01  WS-RW-PRICE-EDIT          PIC ZZZ,ZZZ,ZZZ.99.                      
019000*                                                                       
019100 01  ERROR-MESSAGES.                                                    
019200     03  TE101           PIC X(40) VALUE                                
019300         "TE101 SCHEME TABLE EMPTY - RUN ABORTED".                      
019400     03  TE102           PIC X(40) VALUE                                
019500         "TE102 NO BID RECORDS - RUN ABORTED".                          
019600     03  TE103           PIC X(40) VALUE                                
019700         "TE103 BID NOT NUMERIC OR NEGATIVE".                           
019800     03  TE104           PIC X(40) VALUE                                
019900         "TE104 TEBID FILE COULD NOT BE OPENED".                        
020000     03  TE105           PIC X(40) VALUE                                
020100         "TE105 TERES FILE COULD NOT BE OPENED".                        
020200     03  TE106           PIC X(40) VALUE                                
020300         "TE106 RUN COMPLETE - REPORT PRINTED".                         
020400     03  FILLER          PIC X(4).                                      
020500*                                                                       
020600 COPY "WSTE900.COB".                                                    
020700*                                                                       
020800 REPORT SECTION.                                                        
020900*-----------------                                                      
021000 RD  EVALUATION-REPORT                                                  
021100     PAGE LIMIT IS 66 LINES                                             
021200     HEADING 1                                                          
021300     FIRST DETAIL 6                                                     
021400     LAST DETAIL 60                                                     
021500     FOOTING 62.                                                        
021600*                                                                       
021700 01  TYPE PAGE HEADING.                                                 
021800     03  LINE 1.                                                        
021900         05  COLUMN  1  PIC X(40) VALUE                                 
022000             "计算结果 / CALCULATION RESULT".                               
022100     03  LINE 2.                                                        
022200         05  COLUMN  1  PIC X(60) VALUE ALL "=".                        
022300     03  LINE 3.                                                        
022400         05  COLUMN  1  PIC X(15) VALUE "RUN TIME:".                    
022500         05  COLUMN 17  PIC X(19) SOURCE WS-RUN-TIMESTAMP.              
022600     03  LINE 4.                                                        
022700         05  COLUMN  1  PIC X(15) VALUE "AVERAGE PRICE:".               
022800         05  COLUMN 17  PIC ZZZ,ZZZ,ZZZ.99 SOURCE WS-AVG-PRICE.         
022900     03  LINE 5.                                                        
023000         05  COLUMN  1  PIC X(60) VALUE ALL "=".                        
023100*                                                                       
023200 01  TE-ITEM-DETAIL      TYPE DETAIL.                                   
023300     03  LINE PLUS 1.                                                   
023400         05  COLUMN  5  PIC X(16) VALUE "BID PRICE:".                   
023500         05  COLUMN 23  PIC ZZZ,ZZZ,ZZZ.99                              
023600                         SOURCE WS-ITM-PRICE (ITEM-IX).                 
023700     03  LINE PLUS 1.                                                   
023800         05  COLUMN  5  PIC X(16) VALUE "FLOAT RATE:".                  
023900         05  COLUMN 23  PIC -9.9999                                     
024000                         SOURCE WS-ITM-FLOAT-RATE (ITEM-IX).            
024100         05  COLUMN 31  PIC X VALUE "%".                                
024200     03  LINE PLUS 1.                                                   
024300         05  COLUMN  5  PIC X(16) VALUE "SCHEME:".                      
024400         05  COLUMN 23  PIC X(20)                                       
024500                         SOURCE WS-ITM-CFG-NAME (ITEM-IX).              
024600     03  LINE PLUS 1.                                                   
024700         05  COLUMN  5  PIC X(16) VALUE "FLOAT A:".                     
024800         05  COLUMN 23  PIC -9.9999                                     
024900                         SOURCE WS-ITM-FINAL-A (ITEM-IX).               
025000         05  COLUMN 31  PIC X VALUE "%".                                
025100     03  LINE PLUS 1.                                                   
025200         05  COLUMN  5  PIC X(16) VALUE "BENCHMARK PRICE:".             
025300         05  COLUMN 23  PIC ZZZ,ZZZ,ZZZ.99                              
025400                         SOURCE WS-ITM-BENCHMARK (ITEM-IX).             
025500     03  LINE PLUS 1.                                                   
025600         05  COLUMN  5  PIC X(16) VALUE "SCORE:".                       
025700         05  COLUMN 23  PIC ZZ9.99                                      
025800                         SOURCE WS-ITM-SCORE (ITEM-IX).                 
025900     03  LINE PLUS 1.                                                   
026000         05  COLUMN  1  PIC X(50) VALUE ALL "=".                        
026100*                                                                       
026200 PROCEDURE DIVISION USING TE200-WS.                                     
026300*==================================                                     
026400*                                                                       
026500 AA000-MAIN                  SECTION.                                   
026600***************************************                                 
026700     MOVE ZERO TO TE200-RETURN-CODE.                                    
026800     PERFORM AA010-INITIALISE THRU AA010-EXIT.                          
026900     IF TE900-RETURN-CODE NOT = ZERO                                    
027000        MOVE 1 TO TE200-RETURN-CODE                                     
027100        DISPLAY TE101                                                   
027200        GO TO AA000-DONE.                                               
027300     PERFORM AA020-READ-BIDS THRU AA020-EXIT.                           
027400     IF TE200-RETURN-CODE NOT = ZERO                                    
027500        GO TO AA000-DONE.                                               
027600     PERFORM AA030-CALC-AVERAGE THRU AA030-EXIT.                        
027700     PERFORM AA040-PROCESS-BIDS THRU AA040-EXIT.                        
027800     PERFORM AA060-SORT-ITEMS THRU AA060-EXIT.                          
027900     PERFORM AA070-WRITE-RESULTS THRU AA070-EXIT.                       
028000     PERFORM AA080-PRINT-REPORT THRU AA080-EXIT.                        
028100     DISPLAY TE106.                                                     
028200 AA000-DONE.                                                            
028300     GOBACK.                                                            
028400*                                                                       
028500 AA000-EXIT.  EXIT SECTION.                                             
028600*                                                                       
028700 AA010-INITIALISE            SECTION.                                   
028800***************************************                                 
028900*                                                                       
029000     ACCEPT WS-TODAY-NUM FROM DATE YYYYMMDD.                            
029100     ACCEPT WS-NOW-NUM FROM TIME.                                       
029200     STRING WS-TODAY-CCYY "-" WS-TODAY-MM "-" WS-TODAY-DD " "           
029300            WS-NOW-HH ":" WS-NOW-MN ":" WS-NOW-SS                       
029400            DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP.                    
029500     MOVE ZERO TO WS-BID-COUNT WS-PRICE-SUM.                            
029600     MOVE 1 TO WS-SCHEME-IX.                                            
029700     MOVE "L" TO TE900-FUNCTION.                                        
029800     CALL "TE900" USING TE900-WS.                                       
029900 AA010-EXIT.                                                            
030000     EXIT.                                                              
030100*                                                                       
030200 AA020-READ-BIDS              SECTION.                                  
030300***************************************                                 
030400*                                                                       
030500     OPEN INPUT TE-BID-FILE.                                            
030600     IF TE-BID-STATUS NOT = "00"                                        
030700        DISPLAY TE104                                                   
030800        MOVE 2 TO TE200-RETURN-CODE                                     
030900        GO TO AA020-EXIT.                                               
031000     SET BID-IX TO 1.                                                   
031100     PERFORM AA022-READ-ONE-BID THRU AA022-EXIT                         
031200         UNTIL TE-BID-STATUS NOT = "00"                                 
031300         OR TE200-RETURN-CODE NOT = ZERO.                               
031400     CLOSE TE-BID-FILE.                                                 
031500     IF WS-BID-COUNT = ZERO                                             
031600        AND TE200-RETURN-CODE = ZERO                                    
031700        DISPLAY TE102                                                   
031800        MOVE 2 TO TE200-RETURN-CODE.                                    
031900 AA020-EXIT.                                                            
032000     EXIT.                                                              
032100*                                                                       
032200 AA022-READ-ONE-BID.                                                    
032300     READ TE-BID-FILE                                                   
032400         AT END                                                         
032500              GO TO AA022-EXIT.                                         
032600     MOVE TE-BID-PRICE TO WS-BID-CHK-NUM.                               
032700     IF WS-BID-CHK-X = SPACES                                           
032800        OR WS-BID-CHK-NUM NOT NUMERIC                                   
032900        DISPLAY TE103                                                   
033000        MOVE 3 TO TE200-RETURN-CODE                                     
033100        GO TO AA022-EXIT.                                               
033200     IF WS-BID-COUNT < 200                                              
033300        ADD 1 TO WS-BID-COUNT                                           
033400        SET BID-IX TO WS-BID-COUNT                                      
033500        MOVE TE-BID-PRICE TO WS-BID-PRICE (BID-IX)                      
033600        ADD TE-BID-PRICE TO WS-PRICE-SUM                                
033700     END-IF.                                                            
033800 AA022-EXIT.                                                            
033900     EXIT.                                                              
034000*                                                                       
034100 AA030-CALC-AVERAGE          SECTION.                                   
034200***************************************                                 
034300*                                                                       
034400*  RULE 5 - RUN AVERAGE, EXACT DIVISION THEN HALF UP ROUNDING TO        
034500*  2 DECIMALS.                                                          
034600*                                                                       
034700     COMPUTE WS-AVG-PRICE ROUNDED =                                     
034800             WS-PRICE-SUM / WS-BID-COUNT.                               
034900 AA030-EXIT.                                                            
035000     EXIT.                                                              
035100*                                                                       
035200 AA040-PROCESS-BIDS          SECTION.                                   
035300***************************************                                 
035400*                                                                       
035500     SET ITEM-IX TO 1.                                                  
035600     PERFORM AA042-PROCESS-ONE-BID THRU AA042-EXIT                      
035700         VARYING BID-IX FROM 1 BY 1                                     
035800         UNTIL BID-IX > WS-BID-COUNT.                                   
035900 AA040-EXIT.                                                            
036000     EXIT.                                                              
036100*                                                                       
036200 AA042-PROCESS-ONE-BID.                                                 
036300*                                                                       
036400*    CHANGE .04 OF 05/07/92 - ROUND ROBIN SCHEME SELECTION.             
036500*                                                                       
036600     IF WS-SCHEME-IX > TE900-CFG-COUNT                                  
036700        MOVE 1 TO WS-SCHEME-IX.                                         
036800     PERFORM BB100-CALC-FLOAT-RATE THRU BB100-EXIT.                     
036900     PERFORM BB110-CALC-FINAL-A THRU BB110-EXIT.                        
037000     PERFORM BB120-CALC-BENCHMARK THRU BB120-EXIT.                      
037100     PERFORM BB130-CALC-SCORE THRU BB130-EXIT.                          
037200     MOVE WS-BID-PRICE (BID-IX)    TO WS-ITM-PRICE (ITEM-IX).           
037300     MOVE WS-BID-FLOAT-RATE        TO WS-ITM-FLOAT-RATE (ITEM-IX).      
037400     MOVE TE900-CFG-NAME (WS-SCHEME-IX)                                 
037500                                   TO WS-ITM-CFG-NAME (ITEM-IX).        
037600     MOVE WS-FINAL-A               TO WS-ITM-FINAL-A (ITEM-IX).         
037700     MOVE WS-BENCHMARK             TO WS-ITM-BENCHMARK (ITEM-IX).       
037800     MOVE WS-SCORE-RAW             TO WS-ITM-SCORE (ITEM-IX).           
037900     SET ITEM-IX UP BY 1.                                               
038000     ADD 1 TO WS-SCHEME-IX.                                             
038100 AA042-EXIT.                                                            
038200     EXIT.                                                              
038300*                                                                       
038400 BB100-CALC-FLOAT-RATE SECTION.                                         
038500*********************************                                       
038600*                                                                       
038700*  RULE 1 - BID FLOAT RATE VS STANDARD PRICE, 4 DECIMALS, SIGNED.       
038800*                                                                       
038900     COMPUTE WS-BID-FLOAT-RATE ROUNDED =                                
039000         (WS-BID-PRICE (BID-IX) - TE900-STANDARD-PRICE)                 
039100              / TE900-STANDARD-PRICE.                                   
039200 BB100-EXIT.                                                            
039300     EXIT.                                                              
039400*                                                                       
039500 BB110-CALC-FINAL-A SECTION.                                            
039600******************************                                          
039700*                                                                       
039800*  RULE 2 - TIER ADJUSTMENT OF THE SCHEME FLOAT-A, COMPARED             
039900*  SIGNED - CHANGE .01 OF 09/10/86 MOVED THE BREAKS TO 8%/15%.          
040000*                                                                       
040100     IF WS-BID-FLOAT-RATE <= 0.0800                                     
040200        MOVE TE900-CFG-FLOAT-A (WS-SCHEME-IX) TO WS-FINAL-A             
040300     ELSE                                                               
040400        IF WS-BID-FLOAT-RATE <= 0.1500                                  
040500           COMPUTE WS-FINAL-A ROUNDED =                                 
040600               TE900-CFG-FLOAT-A (WS-SCHEME-IX) - 0.0250                
040700        ELSE                                                            
040800           COMPUTE WS-FINAL-A ROUNDED =                                 
040900               TE900-CFG-FLOAT-A (WS-SCHEME-IX) - 0.0500                
041000        END-IF                                                          
041100     END-IF.                                                            
041200 BB110-EXIT.                                                            
041300     EXIT.                                                              
041400*                                                                       
041500 BB120-CALC-BENCHMARK SECTION.                                          
041600********************************                                        
041700*                                                                       
041800*  RULE 3 - BLEND OF THE RUN AVERAGE AND THE STANDARD PRICE -           
041900*  CHANGE .02 OF 14/02/89 RE-WEIGHTED BOTH HALVES BY WEIGHT-B.          
042000*                                                                       
042100     COMPUTE WS-BENCHMARK ROUNDED =                                     
042200         (WS-AVG-PRICE                                                  
042300             * (1 + TE900-CFG-FLOAT-C3 (WS-SCHEME-IX))                  
042400             * TE900-CFG-WEIGHT-B (WS-SCHEME-IX))                       
042500       + (TE900-STANDARD-PRICE                                          
042600             * (1 - WS-FINAL-A)                                         
042700             * (1 - TE900-CFG-WEIGHT-B (WS-SCHEME-IX))).                
042800 BB120-EXIT.                                                            
042900     EXIT.                                                              
043000*                                                                       
043100 BB130-CALC-SCORE SECTION.                                              
043200****************************                                            
043300*                                                                       
043400*  RULE 4 - DEVIATION OF THE BID FROM THE BENCHMARK, SCORED             
043500*  0-100, FLOORED AT ZERO - CHANGE .03 OF 30/11/90.                     
043600*                                                                       
043700     COMPUTE WS-DEVIATION-RATE ROUNDED =                                
043800         (WS-BID-PRICE (BID-IX) - WS-BENCHMARK) / WS-BENCHMARK.         
043900     IF WS-DEVIATION-RATE > 0                                           
044000        COMPUTE WS-DEDUCTION ROUNDED = WS-DEVIATION-RATE * 200          
044100     ELSE                                                               
044200        IF WS-DEVIATION-RATE < 0                                        
044300           COMPUTE WS-ABS-DEVIATION ROUNDED =                           
044400               WS-DEVIATION-RATE * -1                                   
044500        ELSE                                                            
044600           MOVE ZERO TO WS-ABS-DEVIATION                                
044700        END-IF                                                          
044800        COMPUTE WS-DEDUCTION ROUNDED = WS-ABS-DEVIATION * 100           
044900     END-IF.                                                            
045000     COMPUTE WS-SCORE-RAW ROUNDED = 100 - WS-DEDUCTION.                 
045100     IF WS-SCORE-RAW < 0                                                
045200        MOVE ZERO TO WS-SCORE-RAW.                                      
045300 BB130-EXIT.                                                            
045400     EXIT.                                                              
045500*                                                                       
045600 AA060-SORT-ITEMS             SECTION.                                  
045700***************************************                                 
045800*                                                                       
045900*  RULE 7 - DESCENDING BY SCORE, STABLE ON A TIE - CHANGE .10 OF        
046000*  14/03/02.  A PLAIN EXCHANGE SORT OVER THE IN MEMORY TABLE,           
046100*  ONLY SWAPPING WHEN THE LEFT ENTRY SCORES STRICTLY LOWER, SO          
046200*  EQUAL SCORES NEVER CHANGE RELATIVE ORDER.                            
046300*                                                                       
046400     MOVE WS-BID-COUNT TO WS-SORT-LIMIT.                                
046500     MOVE 1 TO WS-SORT-I.                                               
046600     PERFORM AA062-SORT-OUTER THRU AA062-EXIT                           
046700         UNTIL WS-SORT-I >= WS-SORT-LIMIT.                              
046800 AA060-EXIT.                                                            
046900     EXIT.                                                              
047000*                                                                       
047100 AA062-SORT-OUTER.                                                      
047200     COMPUTE WS-SORT-J = WS-SORT-I + 1.                                 
047300     PERFORM AA064-SORT-INNER THRU AA064-EXIT                           
047400         UNTIL WS-SORT-J > WS-SORT-LIMIT.                               
047500     ADD 1 TO WS-SORT-I.                                                
047600 AA062-EXIT.                                                            
047700     EXIT.                                                              
047800*                                                                       
047900 AA064-SORT-INNER.                                                      
048000     IF WS-ITM-SCORE (WS-SORT-I) < WS-ITM-SCORE (WS-SORT-J)             
048100        PERFORM AA066-SWAP-ENTRIES THRU AA066-EXIT.                     
048200     ADD 1 TO WS-SORT-J.                                                
048300 AA064-EXIT.                                                            
048400     EXIT.                                                              
048500*                                                                       
048600 AA066-SWAP-ENTRIES.                                                    
048700     MOVE WS-ITEM-ENTRY (WS-SORT-I) TO WS-SORT-SAVE.                    
048800     MOVE WS-ITEM-ENTRY (WS-SORT-J) TO WS-ITEM-ENTRY (WS-SORT-I).       
048900     MOVE WS-SORT-SAVE              TO WS-ITEM-ENTRY (WS-SORT-J).       
049000 AA066-EXIT.                                                            
049100     EXIT.                                                              
049200*                                                                       
049300 AA070-WRITE-RESULTS          SECTION.                                  
049400***************************************                                 
049500*                                                                       
049600*  CHANGE .06 OF 16/09/96 - OPEN EXTEND, RESULTS STORE IS               
049700*  APPEND ONLY ACROSS RUNS.                                             
049800*                                                                       
049900*  CHANGE .12 OF 21/08/05 - TE900-RESET-FLAG (SET VIA TECTL BY          
050000*  THE SCHEME MAINTENANCE SCREEN) REQUESTS THE STORE BE EMPTIED -       
050100*  OPEN OUTPUT TRUNCATES IT INSTEAD OF THE USUAL OPEN EXTEND, AND       
050200*  TE900 FUNCTION "C" IS CALLED BACK AFTERWARDS TO CLEAR THE FLAG       
050300*  SO THE RESET ONLY FIRES ONCE.                                        
050400*                                                                       
050500     IF TE900-RESET-FLAG = "Y"                                          
050600        OPEN OUTPUT TE-RES-FILE                                         
050700     ELSE                                                               
050800        OPEN EXTEND TE-RES-FILE.                                        
050900     IF TE-RES-STATUS NOT = "00"                                        
051000        DISPLAY TE105                                                   
051100        MOVE 4 TO TE200-RETURN-CODE                                     
051200        GO TO AA070-EXIT.                                               
051300     IF TE900-RESET-FLAG = "Y"                                          
051400        MOVE "C" TO TE900-FUNCTION                                      
051500        CALL "TE900" USING TE900-WS.                                    
051600     MOVE SPACES TO TE-RES-RECORD.                                      
051700     MOVE "S" TO TE-RES-TYPE.                                           
051800     MOVE WS-RUN-TIMESTAMP TO TE-RUN-TIMESTAMP.                         
051900     MOVE WS-AVG-PRICE     TO TE-RUN-AVG-PRICE.                         
052000     MOVE WS-BID-COUNT     TO TE-RUN-BID-COUNT.                         
052100     WRITE TE-RES-RECORD.                                               
052200     SET ITEM-IX TO 1.                                                  
052300     PERFORM AA072-WRITE-ONE-ITEM THRU AA072-EXIT                       
052400         UNTIL ITEM-IX > WS-BID-COUNT.                                  
052500     CLOSE TE-RES-FILE.                                                 
052600 AA070-EXIT.                                                            
052700     EXIT.                                                              
052800*                                                                       
052900 AA072-WRITE-ONE-ITEM.                                                  
053000     MOVE SPACES TO TE-RES-RECORD.                                      
053100     MOVE "I" TO TE-RES-TYPE.                                           
053200     MOVE WS-ITM-PRICE (ITEM-IX)      TO TE-ITM-PRICE.                  
053300     MOVE WS-ITM-FLOAT-RATE (ITEM-IX) TO TE-ITM-FLOAT-RATE.             
053400     MOVE WS-ITM-CFG-NAME (ITEM-IX)   TO TE-ITM-CFG-NAME.               
053500     MOVE WS-ITM-FINAL-A (ITEM-IX)    TO TE-ITM-FINAL-A.                
053600     MOVE WS-ITM-BENCHMARK (ITEM-IX)  TO TE-ITM-BENCHMARK.              
053700     MOVE WS-ITM-SCORE (ITEM-IX)      TO TE-ITM-SCORE.                  
053800     WRITE TE-RES-RECORD.                                               
053900     SET ITEM-IX UP BY 1.                                               
054000 AA072-EXIT.                                                            
054100     EXIT.                                                              
054200*                                                                       
054300 AA080-PRINT-REPORT           SECTION.                                  
054400***************************************                                 
054500*                                                                       
054600     OPEN OUTPUT PRINT-FILE.                                            
054700     INITIATE EVALUATION-REPORT.                                        
054800     SET ITEM-IX TO 1.                                                  
054900     PERFORM AA082-GENERATE-ONE THRU AA082-EXIT                         
055000         UNTIL ITEM-IX > WS-BID-COUNT.                                  
055100     TERMINATE EVALUATION-REPORT.                                       
055200     CLOSE PRINT-FILE.                                                  
055300 AA080-EXIT.                                                            
055400     EXIT.                                                              
055500*                                                                       
055600 AA082-GENERATE-ONE.                                                    
055700     GENERATE TE-ITEM-DETAIL.                                           
055800     SET ITEM-IX UP BY 1.                                               
055900 AA082-EXIT.                                                            
056000     EXIT.                                                              
056100*                                                                       
